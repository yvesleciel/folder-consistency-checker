000100******************************************************************
000200* CFCSUM0C  --  COPY-MODUL                                         *
000300* Satzlayout:  SUMMARY-OUT  (genau ein Satz, am Ende des Laufs      *
000400* geschrieben -- Gesamtzaehler je Inkonsistenztyp).                 *
000500*------------------------------------------------------------------*
000600* Aenderungen:                                                    *
000700*------------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                              *
000900*-------|----------|-----|----------------------------------------*
001000*A.00.00|1987-02-09| HRD | Neuerstellung - Auftrag CFC-001        *
001100*A.00.01|1998-11-03| KPS | Y2K - keine Datumsfelder in diesem     *
001200*                        | Layout betroffen, nur dokumentiert     *
001210*-------|----------|-----|----------------------------------------*
001220*A.00.02|2003-02-18| RHM | Keine Layoutaenderung - nur Pruefver-  *
001230*       |          |     | merk fuer die RZ-Revision der Schlei-  *
001240*       |          |     | fenkonventionen in CFCDRV0O (CFC-038)  *
001300*-------|----------|-----|----------------------------------------*
001400******************************************************************CS
001500     01  CFC-SUMMARY-REC.
001600         05  SUM-TOTAL-COUNT         PIC 9(09).
001700         05  SUM-NAME-MISMATCH-COUNT PIC 9(09).
001800         05  SUM-MISSING-IN-GLOBAL-COUNT
001900                                     PIC 9(09).
002000         05  SUM-MISSING-IN-USER-COUNT
002100                                     PIC 9(09).
