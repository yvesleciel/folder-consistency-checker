000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. CFCMAT0M.
000400 AUTHOR. H R DOLD.
000500 INSTALLATION. SSF DATENVERARBEITUNG.
000600 DATE-WRITTEN. 1987-02-14.
000700 DATE-COMPILED.
000800 SECURITY.  NUR FUER INTERNEN GEBRAUCH DER SSF-BATCHSTRASSE.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2003-03-19
001200* Letzte Version   :: A.00.06
001300* Kurzbeschreibung :: Abgleich Folder global <-> User-eigen
001400* Auftrag          :: CFC-001
001500*
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001710*-------|----------|-----|---------------------------------------*
001720*A.00.06|2003-03-19| RHM | LINK-GF-ID-GROUPS/LINK-UF-ID-GROUPS in *
001730*       |          |     | CFCLNK0C wurden nirgends benutzt       *
001740*       |          |     | (tote Redefinition) - U111 vergleicht  *
001750*       |          |     | die Folder-Id jetzt gruppenweise       *
001760*       |          |     | darueber statt als 36-Byte-Ganzes       *
001770*       |          |     | (Revisionshinweis CFC-042)              *
001780*-------|----------|-----|---------------------------------------*
001790*A.00.05|2003-03-05| RHM | K-TYP-MISS-USER ("MISSING_IN_USER_     *
001791*       |          |     | FOLDERS", 23 Zeichen) passte nicht in  *
001792*       |          |     | die bisherigen X(22)-Felder - Wert     *
001793*       |          |     | wurde beim MOVE auf LINK-INC-TYPE      *
001794*       |          |     | abgeschnitten. Alle K-TYP-* und        *
001795*       |          |     | LINK-INC-TYPE auf X(23) verbreitert    *
001796*       |          |     | (CFC-041, s.a. CFCINC0C/CFCLNK0C)      *
001797*-------|----------|-----|---------------------------------------*
001810*A.00.04|2003-02-18| RHM | Alle PERFORM...END-PERFORM Schleifen   *
001820*       |          |     | auf nummerierte Paragraphen (PERFORM   *
001830*       |          |     | ...THRU) umgestellt - Vorgabe          *
001840*       |          |     | RZ-Revision CFC-038                    *
001850*-------|----------|-----|---------------------------------------*
001900*A.00.03|1998-11-03| KPS | Y2K - keine Datumsverarbeitung in      *
002000*       |          |     | diesem Modul, nur Pruefvermerk         *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.02|1992-08-21| WGN | Reihenfolge der Ausgabe korrigiert -   *
002300*       |          |     | zuerst USER-FOLDER-Durchlauf, dann     *
002400*       |          |     | uebrige globale Folder (vorher         *
002500*       |          |     | umgekehrt, Kundenreklamation CFC-014)  *
002600*-------|----------|-----|---------------------------------------*
002700*A.00.01|1989-09-12| HRD | linearen Suchlauf auf indizierte       *
002800*       |          |     | Tabelle umgestellt (Performance)       *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1987-02-14| HRD | Neuerstellung                         *
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* CFCMAT0M wird von CFCDRV0O einmal je User aufgerufen (LINK-CMD
003600* = "MA").  Es erhaelt ueber LINK-REC die Scheibe der globalen
003700* Folders dieses Users (LINK-GLOBAL-TABLE) und die Scheibe der
003800* User-eigenen Folders (LINK-USER-FOLDER-TABLE) und ermittelt
003900* je Folder-Id, ob
003950*    - der User-Folder in der globalen Scheibe fehlt         ->
004000*      MISSING_IN_GLOBAL,
004100*    - Name global und Name User-eigen voneinander abweichen ->
004200*      NAME_MISMATCH,
004300*    - ein globaler Folder in der User-eigenen Scheibe fehlt ->
004400*      MISSING_IN_USER_FOLDERS.
004500* Schluessel ist ausschliesslich die Folder-Id (User ist durch
004600* die Scheibenbildung in CFCDRV0O bereits festgelegt); der
004700* Foldername ist nie Teil des Schluessels, sondern wird erst
004800* nach einem Id-Treffer verglichen.
004900*
005000******************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     SWITCH-15 IS ANZEIGE-VERSION
005600         ON STATUS IS SHOW-VERSION
005700     CLASS ALPHNUM IS "0123456789"
005800                      "abcdefghijklmnopqrstuvwxyz"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_!$%&/=*+".
006100*
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006310*--------------------------------------------------------------------*
006320* Einzelfeld, ausserhalb der COMP-FELDER-Gruppe - zaehlt, wie oft     *
006330* dieser Lauf (ueber alle CALLs hinweg) B100-MATCH durchlaufen hat.  *
006340*--------------------------------------------------------------------*
006350 77          WS-MATCH-CALLS      PIC S9(04) COMP VALUE ZERO.
006400*--------------------------------------------------------------------*
006500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006600*--------------------------------------------------------------------*
006700 01          COMP-FELDER.
006800     05      C4-GF-IDX           PIC S9(04) COMP.
006900     05      C4-UF-IDX           PIC S9(04) COMP.
007000     05      C4-FOUND-AT         PIC S9(04) COMP.
007100*
007200     05      C4-X.
007300      10                         PIC X VALUE LOW-VALUE.
007400      10     C4-X2               PIC X.
007500     05      C4-NUM REDEFINES C4-X
007600                                 PIC S9(04) COMP.
007700*
007800     05      C8-NAME-MISMATCH    PIC S9(08) COMP VALUE ZERO.
007900     05      C8-MISSING-GLOBAL   PIC S9(08) COMP VALUE ZERO.
008000     05      C8-MISSING-USER     PIC S9(08) COMP VALUE ZERO.
008050     05      FILLER              PIC X(01).
008100*--------------------------------------------------------------------*
008200* Felder mit konstantem Inhalt: Praefix K
008300*--------------------------------------------------------------------*
008400 01          KONSTANTE-FELDER.
008500     05      K-MODUL             PIC X(08)  VALUE "CFCMAT0M".
008600     05      K-TYP-NAME-MISMATCH PIC X(23)  VALUE "NAME_MISMATCH".
008700     05      K-TYP-MISS-GLOBAL   PIC X(23)  VALUE "MISSING_IN_GLOBAL".
008800     05      K-TYP-MISS-USER     PIC X(23)
008900                                 VALUE "MISSING_IN_USER_FOLDERS".
008950     05      FILLER              PIC X(01).
009000*--------------------------------------------------------------------*
009100* Conditional-Felder
009200*--------------------------------------------------------------------*
009300 01          SCHALTER.
009400     05      GF-FOUND-SW         PIC X(01).
009500         88  GF-WAS-FOUND            VALUE "Y".
009600         88  GF-NOT-FOUND             VALUE "N".
009700*
009800     05      PRG-STATUS          PIC 9.
009900         88  PRG-OK                          VALUE ZERO.
010000         88  PRG-ABBRUCH                     VALUE 2.
010050     05      FILLER              PIC X(01).
010100*--------------------------------------------------------------------*
010200*
010300 LINKAGE SECTION.
010400     COPY    CFCLNK0C.
010500*
010600 PROCEDURE DIVISION USING LINK-REC.
010700*
010800******************************************************************
010900* Steuerungs-Section
011000******************************************************************
011100 A100-STEUERUNG SECTION.
011200 A100-00.
011300     IF  SHOW-VERSION
011400         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
011410         DISPLAY K-MODUL " AUFRUFE BISHER: " WS-MATCH-CALLS
011500     END-IF
011600*
011700     MOVE ZERO TO LINK-RC
011800     IF  LINK-CMD-IS-MATCH
011900         PERFORM B100-MATCH
012000     ELSE
012100         MOVE 9999 TO LINK-RC
012200     END-IF
012300     .
012400 A100-99.
012500     EXIT.
012600*
012700******************************************************************
012800* B100 - Abgleich der beiden Scheiben dieses Users
012900******************************************************************
013000 B100-MATCH SECTION.
013100 B100-00.
013150     ADD 1 TO WS-MATCH-CALLS
013200     MOVE ZERO TO LINK-INC-COUNT
013300     MOVE ZERO TO C8-NAME-MISMATCH
013400                  C8-MISSING-GLOBAL
013500                  C8-MISSING-USER
013600*
013700**  ---> alle globalen Folders dieses Users zunaechst als
013800**       "noch nicht abgeglichen" kennzeichnen
013810     PERFORM B110-RESET-ONE-CHECKED-FLAG
013820             THRU B110-RESET-ONE-CHECKED-FLAG-EXIT
013830             VARYING C4-GF-IDX FROM 1 BY 1
014000             UNTIL C4-GF-IDX > LINK-GLOBAL-COUNT
014300*
014400**  ---> Schritt c: ueber User-eigene Folders laufen
014500     PERFORM U100-SCAN-USER-FOLDERS
014600*
014700**  ---> Schritt d: restliche globale Folders, die im
014800**       Schritt c nicht abgeglichen wurden
014900     PERFORM U300-SCAN-UNCHECKED-GLOBAL
015000*
015100     MOVE C8-NAME-MISMATCH  TO LINK-COUNT-NAME-MISMATCH
015200     MOVE C8-MISSING-GLOBAL TO LINK-COUNT-MISSING-GLOBAL
015300     MOVE C8-MISSING-USER   TO LINK-COUNT-MISSING-USER
015400     .
015500 B100-99.
015600     EXIT.
015610*
015620******************************************************************
015630* B110 - eine Tabellenposition von LINK-GLOBAL-TABLE auf
015640*        "noch nicht abgeglichen" zuruecksetzen (Schleifenkoerper
015650*        zu B100, PERFORM...THRU...VARYING)
015660******************************************************************
015670 B110-RESET-ONE-CHECKED-FLAG SECTION.
015680 B110-00.
015690     MOVE "N" TO LINK-GF-CHECKED-SW (C4-GF-IDX)
015700     .
015710 B110-RESET-ONE-CHECKED-FLAG-EXIT.
015720     EXIT.
015730*
015800******************************************************************
015900* U100 - Schritt c: je User-eigenem Folder pruefen, ob er in der
016000*        globalen Scheibe vorkommt (Regeln 4-6, 9)
016100******************************************************************
016200 U100-SCAN-USER-FOLDERS SECTION.
016300 U100-00.
016310     PERFORM U101-SCAN-ONE-USER-FOLDER
016320             THRU U101-SCAN-ONE-USER-FOLDER-EXIT
016330             VARYING C4-UF-IDX FROM 1 BY 1
016500             UNTIL C4-UF-IDX > LINK-USER-FOLDER-COUNT
017600     .
017700 U100-99.
017800     EXIT.
017810*
017820******************************************************************
017830* U101 - einen User-eigenen Folder gegen die globale Scheibe
017840*        pruefen (Schleifenkoerper zu U100, PERFORM...THRU...
017850*        VARYING)
017860******************************************************************
017870 U101-SCAN-ONE-USER-FOLDER SECTION.
017880 U101-00.
017881     PERFORM U110-FIND-GLOBAL-BY-ID
017882     IF  GF-NOT-FOUND
017883         PERFORM U210-ADD-MISSING-IN-GLOBAL
017884     ELSE
017885         IF  LINK-GF-FOLDER-NAME (C4-FOUND-AT) NOT =
017886             LINK-UF-FOLDER-NAME (C4-UF-IDX)
017887             PERFORM U220-ADD-NAME-MISMATCH
017888         END-IF
017889         MOVE "Y" TO LINK-GF-CHECKED-SW (C4-FOUND-AT)
017890     END-IF
017891     .
017895 U101-SCAN-ONE-USER-FOLDER-EXIT.
017897     EXIT.
018000*
018100******************************************************************
018200* U110 - linearer Suchlauf: globalen Folder mit gleicher Id wie
018300*        LINK-UF-FOLDER-ID (C4-UF-IDX) in LINK-GLOBAL-TABLE finden
018400******************************************************************
018500 U110-FIND-GLOBAL-BY-ID SECTION.
018600 U110-00.
018700     MOVE "N" TO GF-FOUND-SW
018800     MOVE ZERO TO C4-FOUND-AT
018810     PERFORM U111-CHECK-ONE-GLOBAL-ENTRY
018820             THRU U111-CHECK-ONE-GLOBAL-ENTRY-EXIT
018830             VARYING C4-GF-IDX FROM 1 BY 1
019000             UNTIL C4-GF-IDX > LINK-GLOBAL-COUNT
019100                OR GF-WAS-FOUND
019110     .
019120 U110-99.
019130     EXIT.
019140*
019150******************************************************************
019160* U111 - eine Tabellenposition von LINK-GLOBAL-TABLE auf
019170*        Folder-Id-Gleichheit pruefen (Schleifenkoerper zu U110,
019180*        PERFORM...THRU...VARYING)
019190******************************************************************
019195* Vergleich gruppenweise (8-4-4-4-12) ueber die Redefinition der    *
019196* Folder-Id statt als ganzes 36-Byte-Feld - beide Ids sind beim     *
019197* Laden schon als UUID geprueft (CFCVAL0M), die Trennstriche        *
019198* muessen daher nicht extra verglichen werden (Aenderung A.00.06). *
019199******************************************************************
019200 U111-CHECK-ONE-GLOBAL-ENTRY SECTION.
019210 U111-00.
019220     IF  LINK-GF-ID-GRP1 (C4-GF-IDX) = LINK-UF-ID-GRP1 (C4-UF-IDX)
019230     AND LINK-GF-ID-GRP2 (C4-GF-IDX) = LINK-UF-ID-GRP2 (C4-UF-IDX)
019240     AND LINK-GF-ID-GRP3 (C4-GF-IDX) = LINK-UF-ID-GRP3 (C4-UF-IDX)
019250     AND LINK-GF-ID-GRP4 (C4-GF-IDX) = LINK-UF-ID-GRP4 (C4-UF-IDX)
019260     AND LINK-GF-ID-GRP5 (C4-GF-IDX) = LINK-UF-ID-GRP5 (C4-UF-IDX)
019400         MOVE "Y"      TO GF-FOUND-SW
019500         MOVE C4-GF-IDX TO C4-FOUND-AT
019600     END-IF
019610     .
019620 U111-CHECK-ONE-GLOBAL-ENTRY-EXIT.
019630     EXIT.
020100*
020200******************************************************************
020300* U210 - Inkonsistenz MISSING_IN_GLOBAL anlegen (Regel 6)
020400******************************************************************
020500 U210-ADD-MISSING-IN-GLOBAL SECTION.
020600 U210-00.
020700     IF  LINK-INC-COUNT < 1000
020800         ADD 1 TO LINK-INC-COUNT
020900         MOVE K-TYP-MISS-GLOBAL  TO LINK-INC-TYPE (LINK-INC-COUNT)
021000         MOVE LINK-UF-FOLDER-ID  (C4-UF-IDX)
021100                                 TO LINK-INC-FOLDER-ID
021200                                    (LINK-INC-COUNT)
021300         MOVE SPACES             TO LINK-INC-GLOBAL-NAME
021400                                    (LINK-INC-COUNT)
021500         MOVE LINK-UF-FOLDER-NAME (C4-UF-IDX)
021600                                 TO LINK-INC-USER-NAME
021700                                    (LINK-INC-COUNT)
021800         ADD 1 TO C8-MISSING-GLOBAL
021900     END-IF
022000     .
022100 U210-99.
022200     EXIT.
022300*
022400******************************************************************
022500* U220 - Inkonsistenz NAME_MISMATCH anlegen (Regel 5)
022600******************************************************************
022700 U220-ADD-NAME-MISMATCH SECTION.
022800 U220-00.
022900     IF  LINK-INC-COUNT < 1000
023000         ADD 1 TO LINK-INC-COUNT
023100         MOVE K-TYP-NAME-MISMATCH TO LINK-INC-TYPE (LINK-INC-COUNT)
023200         MOVE LINK-GF-FOLDER-ID   (C4-FOUND-AT)
023300                                  TO LINK-INC-FOLDER-ID
023400                                     (LINK-INC-COUNT)
023500         MOVE LINK-GF-FOLDER-NAME (C4-FOUND-AT)
023600                                  TO LINK-INC-GLOBAL-NAME
023700                                     (LINK-INC-COUNT)
023800         MOVE LINK-UF-FOLDER-NAME (C4-UF-IDX)
023900                                  TO LINK-INC-USER-NAME
024000                                     (LINK-INC-COUNT)
024100         ADD 1 TO C8-NAME-MISMATCH
024200     END-IF
024300     .
024400 U220-99.
024500     EXIT.
024600*
024700******************************************************************
024800* U300 - Schritt d: globale Folders dieses Users, die in Schritt c
024900*        nicht abgeglichen wurden (Regel 7)
025000******************************************************************
025100 U300-SCAN-UNCHECKED-GLOBAL SECTION.
025200 U300-00.
025210     PERFORM U301-CHECK-ONE-UNCHECKED-GLOBAL
025220             THRU U301-CHECK-ONE-UNCHECKED-GLOBAL-EXIT
025230             VARYING C4-GF-IDX FROM 1 BY 1
025400             UNTIL C4-GF-IDX > LINK-GLOBAL-COUNT
025900     .
026000 U300-99.
026100     EXIT.
026110*
026120******************************************************************
026130* U301 - eine Tabellenposition von LINK-GLOBAL-TABLE pruefen, ob
026140*        sie in Schritt c nie abgeglichen wurde (Schleifenkoerper
026150*        zu U300, PERFORM...THRU...VARYING)
026160******************************************************************
026170 U301-CHECK-ONE-UNCHECKED-GLOBAL SECTION.
026180 U301-00.
026190     IF  LINK-GF-NOT-CHECKED (C4-GF-IDX)
026195         PERFORM U310-ADD-MISSING-IN-USER
026196     END-IF
026197     .
026198 U301-CHECK-ONE-UNCHECKED-GLOBAL-EXIT.
026199     EXIT.
026200*
026300******************************************************************
026400* U310 - Inkonsistenz MISSING_IN_USER_FOLDERS anlegen (Regel 7)
026500******************************************************************
026600 U310-ADD-MISSING-IN-USER SECTION.
026700 U310-00.
026800     IF  LINK-INC-COUNT < 1000
026900         ADD 1 TO LINK-INC-COUNT
027000         MOVE K-TYP-MISS-USER     TO LINK-INC-TYPE (LINK-INC-COUNT)
027100         MOVE LINK-GF-FOLDER-ID   (C4-GF-IDX)
027200                                  TO LINK-INC-FOLDER-ID
027300                                     (LINK-INC-COUNT)
027400         MOVE LINK-GF-FOLDER-NAME (C4-GF-IDX)
027500                                  TO LINK-INC-GLOBAL-NAME
027600                                     (LINK-INC-COUNT)
027700         MOVE SPACES              TO LINK-INC-USER-NAME
027800                                     (LINK-INC-COUNT)
027900         ADD 1 TO C8-MISSING-USER
028000     END-IF
028100     .
028200 U310-99.
028300     EXIT.
028400*
028500******************************************************************
028600* ENDE Source-Programm
028700******************************************************************
