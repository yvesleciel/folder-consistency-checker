000100******************************************************************
000200* CFCLNK0C  --  COPY-MODUL                                         *
000300* LINK-REC fuer  CALL "CFCMAT0M" USING LINK-REC  (Aufruf aus        *
000400* CFCDRV0O, einmal je User).  Eingang: Folder-Scheiben des         *
000500* aktuellen Users (global + user-eigen). Ausgang: gefundene        *
000600* Inkonsistenzen + Zaehler fuer diesen User.                       *
000700*------------------------------------------------------------------*
000800* Aenderungen:                                                    *
000900*------------------------------------------------------------------*
001000* Vers. | Datum    | von | Kommentar                              *
001100*-------|----------|-----|----------------------------------------*
001200*A.00.00|1987-02-14| HRD | Neuerstellung - Auftrag CFC-001        *
001300*A.00.01|1991-06-18| WGN | Obergrenzen Tabellen von 200 auf 500    *
001400*                        | (je Scheibe) / 1000 (Inkonsistenzen)    *
001500*                        | angehoben - Grosskunden mit vielen      *
001600*                        | Folders                                 *
001700*A.00.02|1998-11-03| KPS | Y2K - keine Datumsfelder betroffen,      *
001800*                        | nur dokumentiert                        *
001810*-------|----------|-----|----------------------------------------*
001820*A.00.03|2003-02-18| RHM | Keine Layoutaenderung - nur Pruefver-   *
001830*       |          |     | merk fuer die RZ-Revision der Schlei-   *
001840*       |          |     | fenkonventionen in CFCDRV0O/CFCMAT0M    *
001850*       |          |     | (Auftrag CFC-038)                       *
001860*-------|----------|-----|----------------------------------------*
001870*A.00.04|2003-03-05| RHM | LINK-INC-TYPE war mit X(22) einen Byte  *
001875*       |          |     | zu kurz fuer "MISSING_IN_USER_FOLDERS"  *
001880*       |          |     | (23 Zeichen, abgeschnitten bis in       *
001885*       |          |     | INCONSISTENCIES-OUT) - auf X(23)        *
001890*       |          |     | verbreitert, Filler am Tabellenende von *
001895*       |          |     | 2 auf 1 Byte reduziert (CFC-041)         *
001900*-------|----------|-----|----------------------------------------*
001910*A.00.05|2003-03-19| RHM | LINK-GF-ID-GROUPS/LINK-UF-ID-GROUPS     *
001920*       |          |     | waren deklariert, aber von keiner      *
001930*       |          |     | Section referenziert - CFCMAT0M ver-   *
001940*       |          |     | gleicht die Folder-Id in U111 jetzt     *
001950*       |          |     | gruppenweise darueber statt als         *
001960*       |          |     | 36-Byte-Ganzes (CFC-042)                 *
001970*-------|----------|-----|----------------------------------------*
002000******************************************************************CL
002100     01  LINK-REC.
002200*----------------------------------------------------------------*
002300* Kopf                                                           *
002400*----------------------------------------------------------------*
002500         05  LINK-HDR.
002600             10  LINK-CMD            PIC X(02).
002700                 88  LINK-CMD-IS-MATCH    VALUE "MA".
002800             10  LINK-RC             PIC S9(04) COMP.
002900*               0    = OK
003000*               9999 = Programmabbruch - CFCDRV0O muss reagieren
003100         05  LINK-USER-EMAIL         PIC X(60).
003200*----------------------------------------------------------------*
003300* Eingang 1: Scheibe der globalen Folders dieses Users             *
003400*----------------------------------------------------------------*
003500         05  LINK-GLOBAL-COUNT       PIC S9(04) COMP.
003600         05  LINK-GLOBAL-TABLE OCCURS 0 TO 500 TIMES
003700                      DEPENDING ON LINK-GLOBAL-COUNT
003800                      INDEXED BY LINK-GF-IDX.
003900             10  LINK-GF-FOLDER-ID   PIC X(36).
004000             10  LINK-GF-ID-GROUPS REDEFINES LINK-GF-FOLDER-ID.
004100                 15  LINK-GF-ID-GRP1 PIC X(08).
004200                 15  FILLER          PIC X(01).
004300                 15  LINK-GF-ID-GRP2 PIC X(04).
004400                 15  FILLER          PIC X(01).
004500                 15  LINK-GF-ID-GRP3 PIC X(04).
004600                 15  FILLER          PIC X(01).
004700                 15  LINK-GF-ID-GRP4 PIC X(04).
004800                 15  FILLER          PIC X(01).
004900                 15  LINK-GF-ID-GRP5 PIC X(12).
005000             10  LINK-GF-FOLDER-NAME PIC X(80).
005100             10  LINK-GF-CHECKED-SW  PIC X(01).
005200                 88  LINK-GF-WAS-CHECKED  VALUE "Y".
005300                 88  LINK-GF-NOT-CHECKED  VALUE "N".
005400             10  FILLER              PIC X(03).
005500*----------------------------------------------------------------*
005600* Eingang 2: Scheibe der User-eigenen Folders dieses Users         *
005700*----------------------------------------------------------------*
005800         05  LINK-USER-FOLDER-COUNT  PIC S9(04) COMP.
005900         05  LINK-USER-FOLDER-TABLE OCCURS 0 TO 500 TIMES
006000                      DEPENDING ON LINK-USER-FOLDER-COUNT
006100                      INDEXED BY LINK-UF-IDX.
006200             10  LINK-UF-FOLDER-ID   PIC X(36).
006300             10  LINK-UF-ID-GROUPS REDEFINES LINK-UF-FOLDER-ID.
006400                 15  LINK-UF-ID-GRP1 PIC X(08).
006500                 15  FILLER          PIC X(01).
006600                 15  LINK-UF-ID-GRP2 PIC X(04).
006700                 15  FILLER          PIC X(01).
006800                 15  LINK-UF-ID-GRP3 PIC X(04).
006900                 15  FILLER          PIC X(01).
007000                 15  LINK-UF-ID-GRP4 PIC X(04).
007100                 15  FILLER          PIC X(01).
007200                 15  LINK-UF-ID-GRP5 PIC X(12).
007300             10  LINK-UF-FOLDER-NAME PIC X(80).
007400             10  FILLER              PIC X(04).
007500*----------------------------------------------------------------*
007600* Ausgang: Inkonsistenzen dieses Users, in Feststellungsreihen-    *
007700*          folge (erst Schritt c - USER-FOLDER-Durchlauf, dann    *
007800*          Schritt d - Rest der globalen Folders)                 *
007900*----------------------------------------------------------------*
008000         05  LINK-INC-COUNT          PIC S9(04) COMP.
008100         05  LINK-INC-TABLE OCCURS 0 TO 1000 TIMES
008200                      DEPENDING ON LINK-INC-COUNT
008300                      INDEXED BY LINK-INC-IDX.
008400             10  LINK-INC-TYPE       PIC X(23).
008500             10  LINK-INC-FOLDER-ID  PIC X(36).
008600             10  LINK-INC-GLOBAL-NAME
008700                                     PIC X(80).
008800             10  LINK-INC-USER-NAME  PIC X(80).
008900             10  FILLER              PIC X(01).
009000*----------------------------------------------------------------*
009100* Ausgang: Zaehler dieses Users, von CFCDRV0O in die Laufsumme     *
009200*          aufaddiert (S930-ACCUMULATE-TOTALS)                    *
009300*----------------------------------------------------------------*
009400         05  LINK-COUNT-NAME-MISMATCH
009500                                     PIC S9(08) COMP.
009600         05  LINK-COUNT-MISSING-GLOBAL
009700                                     PIC S9(08) COMP.
009800         05  LINK-COUNT-MISSING-USER
009900                                     PIC S9(08) COMP.
