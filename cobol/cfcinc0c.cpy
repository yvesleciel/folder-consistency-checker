000100******************************************************************
000200* CFCINC0C  --  COPY-MODUL                                         *
000300* Satzlayout:  INCONSISTENCIES-OUT  (ein Satz je gefundener         *
000400* Inkonsistenz, in Feststellungsreihenfolge).                       *
000500*------------------------------------------------------------------*
000600* Aenderungen:                                                    *
000700*------------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                              *
000900*-------|----------|-----|----------------------------------------*
001000*A.00.00|1987-02-09| HRD | Neuerstellung - Auftrag CFC-001        *
001100*A.00.01|1987-03-02| HRD | Satz auf 280 Bytes aufgerundet, 2 Bytes*
001200*                        | Filler-Reserve fuer spaetere Erweiterung*
001300*A.00.02|1998-11-03| KPS | Y2K - keine Datumsfelder in diesem     *
001400*                        | Layout betroffen, nur dokumentiert     *
001410*-------|----------|-----|----------------------------------------*
001420*A.00.03|2003-02-18| RHM | Keine Layoutaenderung - nur Pruefver-  *
001430*       |          |     | merk fuer die RZ-Revision der Schlei-  *
001440*       |          |     | fenkonventionen in CFCDRV0O (CFC-038)  *
001450*-------|----------|-----|----------------------------------------*
001460*A.00.04|2003-03-05| RHM | INC-TYPE war mit X(22) einen Byte zu    *
001470*       |          |     | kurz fuer "MISSING_IN_USER_FOLDERS"    *
001480*       |          |     | (23 Zeichen) - Wert wurde abgeschnitten*
001490*       |          |     | auf der Ausgabedatei geschrieben. Auf  *
001495*       |          |     | X(23) verbreitert, Filler-Reserve von  *
001497*       |          |     | 2 auf 1 Byte reduziert (Satz bleibt    *
001499*       |          |     | 280 Bytes) - Kundenreklamation CFC-041 *
001500*-------|----------|-----|----------------------------------------*
001600******************************************************************CI
001700     01  CFC-INCONSISTENCY-REC.
001800         05  INC-TYPE                PIC X(23).
001900             88  INC-IS-NAME-MISMATCH     VALUE "NAME_MISMATCH".
002000             88  INC-IS-MISSING-GLOBAL     VALUE "MISSING_IN_GLOBAL".
002100             88  INC-IS-MISSING-USER
002200                          VALUE "MISSING_IN_USER_FOLDERS".
002300         05  INC-FOLDER-ID           PIC X(36).
002400         05  INC-USER-EMAIL          PIC X(60).
002500         05  INC-GLOBAL-FOLDER-NAME  PIC X(80).
002600         05  INC-USER-FOLDER-NAME    PIC X(80).
002700         05  FILLER                  PIC X(01).
