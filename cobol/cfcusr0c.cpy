000100******************************************************************
000200* CFCUSR0C  --  COPY-MODUL                                         *
000300* Satzlayout:  USERS-IN  (bekannte User, ein Satz pro Email)       *
000400*                                                                  *
000500* Wird per COPY in allen Programmen der Anwendung CFC eingebunden, *
000600* die die User-Liste lesen oder schreiben. Satzlaenge 60 Bytes,    *
000700* so vom Auftraggebersystem (globaler Folder-Index) geliefert --   *
000800* keine Filler-Reserve, Satz ist byteweise vorgegeben.             *
000900*------------------------------------------------------------------*
001000* Aenderungen:                                                    *
001100*------------------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar                              *
001300*-------|----------|-----|----------------------------------------*
001400*A.00.00|1987-02-09| HRD | Neuerstellung - Auftrag CFC-001        *
001500*A.00.01|1998-11-03| KPS | Y2K - keine Datumsfelder in diesem     *
001600*                        | Layout betroffen, nur dokumentiert     *
001650*-------|----------|-----|----------------------------------------*
001660*A.00.02|2002-09-24| RHM | Keine Layoutaenderung - nur Pruefver-  *
001670*       |          |     | merk, mitgezogen mit der Bereinigung   *
001680*       |          |     | von CFCGLB0C (Auftrag CFC-038)         *
001700*-------|----------|-----|----------------------------------------*
001800******************************************************************CU
001900     01  CFC-USER-EMAIL-REC.
002000         05  CFC-EM-ADDRESS          PIC X(60).
