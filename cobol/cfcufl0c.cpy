000100******************************************************************
000200* CFCUFL0C  --  COPY-MODUL                                         *
000300* Satzlayout:  USER-FOLDERS-IN  (ein Satz je Folder, so wie ihn der*
000400* betreffende User selbst sieht; Saetze je User zusammenhaengend   *
000500* und in USERS-IN-Reihenfolge im File, s. S200-LOAD-USER-FOLDERS). *
000600*------------------------------------------------------------------*
000700* Aenderungen:                                                    *
000800*------------------------------------------------------------------*
000900* Vers. | Datum    | von | Kommentar                              *
001000*-------|----------|-----|----------------------------------------*
001110*A.00.02|2003-02-18| RHM | Keine Layoutaenderung - nur Pruefver-  *
001120*       |          |     | merk fuer die RZ-Revision der Schlei-  *
001130*       |          |     | fenkonventionen in CFCDRV0O (CFC-038)  *
001140*-------|----------|-----|----------------------------------------*
001200*A.00.01|1998-11-03| KPS | Y2K - keine Datumsfelder in diesem     *
001300*                        | Layout betroffen, nur dokumentiert     *
001400*-------|----------|-----|----------------------------------------*
001500******************************************************************CF
001600     01  CFC-USER-FOLDER-REC.
001700         05  UF-USER-EMAIL           PIC X(60).
001800         05  UF-FOLDER-ID            PIC X(36).
001900         05  UF-FOLDER-NAME          PIC X(80).
