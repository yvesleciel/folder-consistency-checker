000100******************************************************************
000200* CFCGLB0C  --  COPY-MODUL                                         *
000300* Teil 1: Arbeitstabelle CFC-GLOBAL-TABLE, in der CFCDRV0O den      *
000400*         gesamten Bestand aus GLOBAL-FOLDERS-IN haelt, bevor er    *
000500*         je User in Scheiben geschnitten wird (s. S110/S130).      *
000600*         Das Satzlayout von GLOBAL-FOLDERS-IN selbst steht nicht   *
000700*         hier, sondern direkt in der FD in CFCDRV0O (FD-GLOBAL-    *
000800*         FOLDER-REC) - s. Aenderung D.00.00 weiter unten.          *
000900*------------------------------------------------------------------*
001000* Aenderungen:                                                     *
001100*------------------------------------------------------------------*
001200* Vers. | Datum    | von | Kommentar                               *
001300*-------|----------|-----|-----------------------------------------*
001301*D.00.01|2003-03-19| RHM | GT-FOLDER-ID-GROUPS REDEFINES entfernt  *
001302*                        | - wurde von keiner Section benutzt,     *
001303*                        | Kommentar behauptete faelschlich eine   *
001304*                        | Nutzung durch CFCVAL0M zur Format-       *
001305*                        | pruefung (Regel 2), die es nie gab       *
001306*                        | (CFC-042)                                *
001307*-------|----------|-----|-----------------------------------------*
001310*D.00.00|2002-09-24| RHM | Teil 1 (Satzlayout CFC-GLOBAL-FOLDER-REC)*
001320*                        | ersatzlos entfernt - wurde von keiner    *
001330*                        | Section mehr referenziert, FD in         *
001340*                        | CFCDRV0O deklariert ihr eigenes Layout   *
001350*                        | (Revision CFC-038)                       *
001360*-------|----------|-----|-----------------------------------------*
001400*A.00.00|1987-02-09| HRD | Neuerstellung - Auftrag CFC-001         *
001500*A.00.01|1989-09-12| HRD | Arbeitstabelle CFC-GLOBAL-TABLE         *
001600*                        | eingefuehrt (vorher Einzelsaetze ohne    *
001700*                        | Tabellenhaltung - Performance)          *
001800*A.00.02|1994-04-05| WGN | Tabelle von 1000 auf 4000 Eintraege      *
001900*                        | erweitert (Bestand waechst)             *
002000*A.00.03|1998-11-03| KPS | Y2K - keine Datumsfelder betroffen,      *
002100*                        | nur dokumentiert                        *
002200*-------|----------|-----|-----------------------------------------*
002300******************************************************************CG
002400*----------------------------------------------------------------*
002500* Teil 1 - Arbeitstabelle: kompletter GLOBAL-FOLDERS-IN Bestand,   *
002600*          Dubletten auf (User,Folder-Id) beim Aufbau schon        *
002700*          ausgefiltert (Regel 8: erster Treffer gewinnt).         *
002800*----------------------------------------------------------------*
003700     01  CFC-GLOBAL-TABLE.
003800         05  GT-MAX-ENTRIES          PIC S9(08) COMP VALUE 4000.
003900         05  GT-ENTRY-COUNT          PIC S9(08) COMP VALUE ZERO.
004000         05  GT-ENTRY OCCURS 1 TO 4000 TIMES
004100                      DEPENDING ON GT-ENTRY-COUNT
004200                      INDEXED BY GT-IDX, GT-SLICE-IDX.
004300             10  GT-USER-EMAIL       PIC X(60).
004400             10  GT-FOLDER-ID        PIC X(36).
004800             10  GT-FOLDER-NAME      PIC X(80).
005900             10  GT-CHECKED-SW       PIC X(01).
006000                 88  GT-WAS-CHECKED          VALUE "Y".
006100                 88  GT-NOT-CHECKED          VALUE "N".
006200             10  FILLER              PIC X(03).
006300*----------------------------------------------------------------*
006400* Teil 2 - Scheibe (Slice) des Teil-1-Bestands fuer genau EINEN   *
006500*          User; wird je Useriteration in B100-VERARBEITUNG neu   *
006600*          aufgebaut (S130-SLICE-GLOBAL-FOR-USER) und danach als   *
006700*          LINK-GLOBAL-TABLE an CFCMAT0M uebergeben.               *
006800*----------------------------------------------------------------*
006900     01  CFC-GLOBAL-SLICE-COUNT      PIC S9(04) COMP VALUE ZERO.
