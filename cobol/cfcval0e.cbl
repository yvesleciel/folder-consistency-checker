000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. CFCVAL0M.
000400 AUTHOR. H R DOLD.
000500 INSTALLATION. SSF DATENVERARBEITUNG.
000600 DATE-WRITTEN. 1987-02-14.
000700 DATE-COMPILED.
000800 SECURITY.  NUR FUER INTERNEN GEBRAUCH DER SSF-BATCHSTRASSE.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2003-02-18
001200* Letzte Version   :: A.00.03
001300* Kurzbeschreibung :: Strukturpruefung Email/Folder-Id/Foldername
001400* Auftrag          :: CFC-001
001500*
001600*----------------------------------------------------------------*
001700* Vers. | Datum    | von | Kommentar                             *
001800*-------|----------|-----|---------------------------------------*
001810*A.00.03|2003-02-18| RHM | Keine Struktur-/Logikaenderung - nur   *
001820*       |          |     | Aenderungsvermerk fuer die RZ-Revision *
001830*       |          |     | der Schleifenkonventionen in CFCDRV0O/ *
001840*       |          |     | CFCMAT0M mitgezogen (CFC-038)          *
001850*-------|----------|-----|---------------------------------------*
001900*A.00.02|1998-11-03| KPS | Y2K - keine Datumsfelder betroffen,    *
002000*       |          |     | nur Pruefvermerk                      *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.01|1991-06-18| WGN | Id-Pruefung auf 8-4-4-4-12-Gruppierung *
002300*       |          |     | verschaerft - vorher nur Laenge 36     *
002400*       |          |     | geprueft (Kundenreklamation CFC-009)   *
002500*-------|----------|-----|---------------------------------------*
002600*A.00.00|1987-02-14| HRD | Neuerstellung                         *
002700*----------------------------------------------------------------*
002800*
002900* Programmbeschreibung
003000* --------------------
003100* CFCVAL0M prueft die drei in der Abgleichsanwendung CFC
003200* verwendeten Schluessel-/Textfelder auf syntaktische
003300* Gueltigkeit, bevor CFCDRV0O sie in die Arbeitstabellen
003400* uebernimmt bzw. an CFCMAT0M weiterreicht:
003500*    EM - Email           muss gefuellt sein und ein "@" enthalten
003600*    ID - Folder-Id       muss gefuellt sein und dem UUID-Format
003700*                         8-4-4-4-12 (Hex, Grossbuchst./Kleinbuchst.,
003800*                         durch Minus getrennt) entsprechen
003900*    FN - Foldername      muss gefuellt sein (nicht nur Blank)
004000* Das Ergebnis wird in LINK-VAL-RESULT-SW ("Y"/"N") zurueckgegeben.
004100* Ungueltige Saetze werden vom Aufrufer verworfen und gezaehlt,
004200* nicht abgebrochen (siehe CFCDRV0O, Auftrag CFC-001/Regel 1-3).
004300*
004400******************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     SWITCH-15 IS ANZEIGE-VERSION
005000         ON STATUS IS SHOW-VERSION
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!$%&/=*+".
005500     CLASS HEXZIFFER IS "0123456789"
005600                        "abcdef"
005700                        "ABCDEF".
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006010*--------------------------------------------------------------------*
006020* Einzelfeld, ausserhalb der COMP-FELDER-Gruppe - zaehlt, wie oft     *
006030* dieser Lauf (ueber alle CALLs hinweg) A100-STEUERUNG durchlaufen   *
006040* hat.                                                               *
006050*--------------------------------------------------------------------*
006060 77          WS-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
006100*--------------------------------------------------------------------*
006200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006300*--------------------------------------------------------------------*
006400 01          COMP-FELDER.
006500     05      C4-I               PIC S9(04) COMP.
006600     05      C4-ATPOS            PIC S9(04) COMP.
006700*
006800     05      C4-X.
006900      10                         PIC X VALUE LOW-VALUE.
007000      10     C4-X2               PIC X.
007100     05      C4-NUM REDEFINES C4-X
007200                                 PIC S9(04) COMP.
007205     05      FILLER              PIC X(01).
007210*--------------------------------------------------------------------*
007220* Display-Felder: Praefix D
007230*--------------------------------------------------------------------*
007240 01          DISPLAY-FELDER.
007250     05      D-ATPOS             PIC -9(04).
007260     05      D-ATPOS-X REDEFINES D-ATPOS
007270                                 PIC X(05).
007300*--------------------------------------------------------------------*
007400* Felder mit konstantem Inhalt: Praefix K
007500*--------------------------------------------------------------------*
007600 01          KONSTANTE-FELDER.
007700     05      K-MODUL             PIC X(08)  VALUE "CFCVAL0M".
007750     05      FILLER              PIC X(01).
007800*--------------------------------------------------------------------*
007900* Conditional-Felder
008000*--------------------------------------------------------------------*
008100 01          SCHALTER.
008200     05      ID-FORMAT-SW        PIC X(01).
008300         88  ID-FORMAT-OK             VALUE "Y".
008400         88  ID-FORMAT-NOK            VALUE "N".
008500*
008600     05      PRG-STATUS          PIC 9.
008700         88  PRG-OK                          VALUE ZERO.
008800         88  PRG-ABBRUCH                     VALUE 2.
008850     05      FILLER              PIC X(01).
008900*--------------------------------------------------------------------*
009000*
009100 LINKAGE SECTION.
009200     COPY    CFCVLK0C.
009300*
009400 PROCEDURE DIVISION USING LINK-VAL-REC.
009500*
009600******************************************************************
009700* Steuerungs-Section
009800******************************************************************
009900 A100-STEUERUNG SECTION.
010000 A100-00.
010100     IF  SHOW-VERSION
010200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
010250         DISPLAY K-MODUL " AUFRUFE BISHER: " WS-CALL-COUNT
010300     END-IF
010400*
010450     ADD 1 TO WS-CALL-COUNT
010500     MOVE ZERO TO LINK-VAL-RC
010600     MOVE "N"  TO LINK-VAL-RESULT-SW
010700*
010800     EVALUATE TRUE
010900         WHEN LINK-VAL-IS-EMAIL
011000             PERFORM B100-CHECK-EMAIL
011100         WHEN LINK-VAL-IS-FOLDER-ID
011200             PERFORM B200-CHECK-FOLDER-ID
011300         WHEN LINK-VAL-IS-FOLDER-NM
011400             PERFORM B300-CHECK-FOLDER-NAME
011500         WHEN OTHER
011600             MOVE 9999 TO LINK-VAL-RC
011700     END-EVALUATE
011800     .
011900 A100-99.
012000     EXIT.
012100*
012200******************************************************************
012300* B100 - Email pruefen (Regel 1: gefuellt und "@" enthalten)
012400******************************************************************
012500 B100-CHECK-EMAIL SECTION.
012600 B100-00.
012700     IF  LINK-VAL-INPUT = SPACES
012800         MOVE "N" TO LINK-VAL-RESULT-SW
012900         EXIT SECTION
013000     END-IF
013100*
013200     MOVE ZERO TO C4-ATPOS
013300     INSPECT LINK-VAL-INPUT TALLYING C4-ATPOS
013400             FOR ALL "@"
013500     IF  C4-ATPOS > ZERO
013600         MOVE "Y" TO LINK-VAL-RESULT-SW
013700     ELSE
013800         MOVE "N" TO LINK-VAL-RESULT-SW
013900     END-IF
014000     .
014100 B100-99.
014200     EXIT.
014300*
014400******************************************************************
014500* B200 - Folder-Id pruefen (Regel 2: gefuellt und UUID-Format
014600*        8-4-4-4-12 mit Hex-Ziffern, getrennt durch Minus)
014700******************************************************************
014800 B200-CHECK-FOLDER-ID SECTION.
014900 B200-00.
015000     IF  LINK-VAL-INPUT = SPACES
015100         MOVE "N" TO LINK-VAL-RESULT-SW
015200         EXIT SECTION
015300     END-IF
015400*
015500     SET ID-FORMAT-OK TO TRUE
015600*
015700     IF  LINK-VAL-ID-HY1 NOT = "-"
015800     OR  LINK-VAL-ID-HY2 NOT = "-"
015900     OR  LINK-VAL-ID-HY3 NOT = "-"
016000     OR  LINK-VAL-ID-HY4 NOT = "-"
016100         SET ID-FORMAT-NOK TO TRUE
016200     END-IF
016300*
016400     IF  ID-FORMAT-OK
016500         IF  LINK-VAL-ID-GRP1 NOT IS HEXZIFFER
016600         OR  LINK-VAL-ID-GRP2 NOT IS HEXZIFFER
016700         OR  LINK-VAL-ID-GRP3 NOT IS HEXZIFFER
016800         OR  LINK-VAL-ID-GRP4 NOT IS HEXZIFFER
016900         OR  LINK-VAL-ID-GRP5 NOT IS HEXZIFFER
017000             SET ID-FORMAT-NOK TO TRUE
017100         END-IF
017200     END-IF
017300*
017400     IF  ID-FORMAT-OK
017500         MOVE "Y" TO LINK-VAL-RESULT-SW
017600     ELSE
017700         MOVE "N" TO LINK-VAL-RESULT-SW
017800     END-IF
017900     .
018000 B200-99.
018100     EXIT.
018200*
018300******************************************************************
018400* B300 - Foldername pruefen (Regel 3: darf nicht nur Blank sein)
018500******************************************************************
018600 B300-CHECK-FOLDER-NAME SECTION.
018700 B300-00.
018800     IF  LINK-VAL-INPUT = SPACES
018900         MOVE "N" TO LINK-VAL-RESULT-SW
019000     ELSE
019100         MOVE "Y" TO LINK-VAL-RESULT-SW
019200     END-IF
019300     .
019400 B300-99.
019500     EXIT.
019600*
019700******************************************************************
019800* ENDE Source-Programm
019900******************************************************************
