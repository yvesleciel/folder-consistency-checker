000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID. CFCDRV0O.
000400 AUTHOR. H R DOLD.
000500 INSTALLATION. SSF DATENVERARBEITUNG.
000600 DATE-WRITTEN. 1987-02-09.
000700 DATE-COMPILED.
000800 SECURITY.  NUR FUER INTERNEN GEBRAUCH DER SSF-BATCHSTRASSE.
000900*
001000*****************************************************************
001100* Letzte Aenderung :: 2003-03-19
001200* Letzte Version   :: D.00.03
001300* Kurzbeschreibung :: Batchtreiber Folder-Konsistenzpruefung
001400* Auftrag          :: CFC-001
001500*
001800*----------------------------------------------------------------*
001900* Vers. | Datum    | von | Kommentar                             *
001910*-------|----------|-----|---------------------------------------*
001920*D.00.03|2003-03-19| RHM | S131-SLICE-ONE-ENTRY schrieb ungeprueft*
001930*       |          |     | in LINK-GLOBAL-TABLE (OCCURS 0 TO 500)*
001940*       |          |     | - Obergrenze fehlte, anders als bei   *
001950*       |          |     | S201/U210/U220/U310. Grosskunde mit   *
001960*       |          |     | mehr als 500 globalen Foldern je User *
001970*       |          |     | haette die Tabelle ueberlaufen lassen *
001980*       |          |     | (Kundenreklamation CFC-042)            *
001985*-------|----------|-----|---------------------------------------*
001987*D.00.02|2003-03-05| RHM | INC-TYPE/LINK-INC-TYPE in CFCINC0C/    *
001988*       |          |     | CFCLNK0C von X(22) auf X(23) ver-      *
001989*       |          |     | breitert (MISSING_IN_USER_FOLDERS      *
001991*       |          |     | wurde sonst abgeschnitten geschrieben) *
001992*       |          |     | - hier keine Codeaenderung noetig, nur *
001993*       |          |     | Pruefvermerk (CFC-041)                 *
001994*-------|----------|-----|---------------------------------------*
002000*D.00.01|2003-02-18| RHM | Hauptschleife und S1xx/S9xx-Leseschl- *
002020*       |          |     | eifen von PERFORM...END-PERFORM auf   *
002030*       |          |     | nummerierte Paragraphen (PERFORM...   *
002040*       |          |     | THRU) umgestellt - Vorgabe RZ-Revision*
002050*       |          |     | CFC-038                                *
002060*-------|----------|-----|---------------------------------------*
002070*D.00.00|2001-05-07| RHM | Fehlerkorrektur: USER-FOLDERS-IN Lese-*
002080*       |          |     | puffer wurde bei verworfenem USERS-IN *
002090*       |          |     | Satz nicht weitergelesen - Scheiben-   *
002092*       |          |     | versatz fuer alle Folgeuser (Kunden-   *
002094*       |          |     | reklamation CFC-031)                   *
002096*-------|----------|-----|---------------------------------------*
002100*C.00.02|1999-02-11| KPS | Y2K - SUM-Felder waren schon 4-stellig *
002200*       |          |     | Jahr-unabhaengig, keine Aenderung im   *
002300*       |          |     | Datenteil noetig, nur Pruefvermerk     *
002400*-------|----------|-----|---------------------------------------*
002500*C.00.01|1994-04-05| WGN | Obergrenze GLOBAL-TABLE von 1000 auf   *
002600*       |          |     | 4000 (CFCGLB0C) - Grosskunden haben    *
002700*       |          |     | mehr Folders als geplant               *
002800*-------|----------|-----|---------------------------------------*
002900*B.00.01|1991-06-18| WGN | Abbruchverhalten bei fehlerhaften      *
003000*       |          |     | Emails korrigiert (vorher STOP RUN,    *
003100*       |          |     | jetzt Satz verwerfen und weiterlesen)  *
003200*-------|----------|-----|---------------------------------------*
003300*A.00.00|1987-02-09| HRD | Neuerstellung                         *
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* CFCDRV0O ist der Batchtreiber fuer die naechtliche Folder-
003900* Konsistenzpruefung.  Er liest den globalen Folder-Bestand
004000* (GLOBAL-FOLDERS-IN) komplett in die Arbeitstabelle
004100* CFC-GLOBAL-TABLE, liest dann je User aus USERS-IN die
004200* dazugehoerige Scheibe aus USER-FOLDERS-IN (die Saetze je User
004300* liegen dort zusammenhaengend und in USERS-IN-Reihenfolge) und
004400* ruft fuer jeden User CFCMAT0M auf, das die eigentliche
004500* Abgleichslogik (NAME_MISMATCH / MISSING_IN_GLOBAL /
004600* MISSING_IN_USER_FOLDERS) durchfuehrt.  Die gefundenen
004700* Inkonsistenzen werden unmittelbar nach INCONSISTENCIES-OUT
004800* geschrieben; am Laufende folgt ein einziger Satz nach
004900* SUMMARY-OUT mit den Gesamtzaehlern.
005000*
005100******************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     SWITCH-15 IS ANZEIGE-VERSION
005700         ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "abcdefghijklmnopqrstuvwxyz"
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006100                      " .,;-_!$%&/=*+".
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT USERS-IN            ASSIGN TO USERSIN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS FILE-STATUS.
006800*
006900     SELECT GLOBAL-FOLDERS-IN    ASSIGN TO GLOBALIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS FILE-STATUS.
007200*
007300     SELECT USER-FOLDERS-IN      ASSIGN TO USRFLDIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS FILE-STATUS.
007600*
007700     SELECT INCONSISTENCIES-OUT  ASSIGN TO INCONOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS FILE-STATUS.
008000*
008100     SELECT SUMMARY-OUT          ASSIGN TO SUMMRYOUT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS  IS FILE-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  USERS-IN.
008900     COPY    CFCUSR0C.
009000*
009100 FD  GLOBAL-FOLDERS-IN.
009200     01  FD-GLOBAL-FOLDER-REC.
009300         05  GF-FOLDER-ID            PIC X(36).
009400         05  GF-USER-EMAIL           PIC X(60).
009500         05  GF-FOLDER-NAME          PIC X(80).
009600*
009700 FD  USER-FOLDERS-IN.
009800     COPY    CFCUFL0C.
009900*
010000 FD  INCONSISTENCIES-OUT.
010100     01  FD-INCONSISTENCY-REC        PIC X(280).
010200*
010300 FD  SUMMARY-OUT.
010400     01  FD-SUMMARY-REC              PIC X(036).
010500*
010600 WORKING-STORAGE SECTION.
010610*--------------------------------------------------------------------*
010620* Einzelfeld, ausserhalb der COMP-FELDER-Gruppe - zaehlt, wie oft     *
010630* dieser Lauf CFCVAL0M angerufen hat (Betriebsauskunft, s. B090).    *
010640*--------------------------------------------------------------------*
010650 77          WS-VAL-CALLS        PIC S9(04) COMP VALUE ZERO.
010700*--------------------------------------------------------------------*
010800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010900*--------------------------------------------------------------------*
011000 01          COMP-FELDER.
011100     05      C4-ANZ              PIC S9(04) COMP.
011200     05      C4-COUNT            PIC S9(04) COMP.
011300     05      C4-I1               PIC S9(04) COMP.
011400     05      C4-I2               PIC S9(04) COMP.
011500     05      C4-LEN              PIC S9(04) COMP.
011600     05      C4-REJECTS          PIC S9(04) COMP.
011700*
011800     05      C4-X.
011900      10                         PIC X VALUE LOW-VALUE.
012000      10     C4-X2               PIC X.
012100     05      C4-NUM REDEFINES C4-X
012200                                 PIC S9(04) COMP.
012300*
012400     05      C9-TOTAL-COUNT      PIC S9(09) COMP VALUE ZERO.
012500     05      C9-NAME-MISMATCH    PIC S9(09) COMP VALUE ZERO.
012600     05      C9-MISSING-GLOBAL   PIC S9(09) COMP VALUE ZERO.
012700     05      C9-MISSING-USER     PIC S9(09) COMP VALUE ZERO.
012800     05      C9-USERS-PROCESSED  PIC S9(09) COMP VALUE ZERO.
012850     05      FILLER              PIC X(01).
012900*--------------------------------------------------------------------*
013000* Display-Felder: Praefix D
013100*--------------------------------------------------------------------*
013200 01          DISPLAY-FELDER.
013300     05      D-NUM1              PIC  9.
013400     05      D-NUM4              PIC -9(04).
013500     05      D-NUM9              PIC  9(09).
013550     05      FILLER              PIC X(01).
013600*--------------------------------------------------------------------*
013700* Felder mit konstantem Inhalt: Praefix K
013800*--------------------------------------------------------------------*
013900 01          KONSTANTE-FELDER.
014000     05      K-MODUL             PIC X(08)  VALUE "CFCDRV0O".
014050     05      FILLER              PIC X(01).
014100*--------------------------------------------------------------------*
014200* Conditional-Felder
014300*--------------------------------------------------------------------*
014400 01          SCHALTER.
014500     05      FILE-STATUS         PIC X(02).
014600          88 FILE-OK                         VALUE "00".
014700          88 FILE-NOK                        VALUE "01" THRU "99".
014800     05      REC-STAT REDEFINES  FILE-STATUS.
014900        10   FILE-STATUS1        PIC X.
015000          88 FILE-EOF                        VALUE "1".
015100          88 FILE-INVALID                    VALUE "2".
015200          88 FILE-PERMERR                    VALUE "3".
015300        10                       PIC X.
015400*
015500     05      USERS-EOF-SW        PIC X       VALUE "N".
015600          88 USERS-AT-EOF                    VALUE "Y".
015700     05      UFOLD-EOF-SW        PIC X       VALUE "N".
015800          88 UFOLD-AT-EOF                    VALUE "Y".
015900*
016000     05      PRG-STATUS          PIC 9.
016100          88 PRG-OK                          VALUE ZERO.
016200          88 PRG-ABBRUCH                     VALUE 2.
016250     05      FILLER              PIC X(01).
016300*--------------------------------------------------------------------*
016400* weitere Arbeitsfelder
016500*--------------------------------------------------------------------*
016600 01          WORK-FELDER.
016700     05      ZEILE               PIC X(80) VALUE SPACES.
016800*
016900*           ---> letzter gepuffert gelesener Satz USER-FOLDERS-IN
017000*                (Read-Ahead fuer Useruebergreifendes Matching)
017100     05      WS-UF-BUFFER.
017200         10  WS-UF-USER-EMAIL    PIC X(60).
017300         10  WS-UF-FOLDER-ID     PIC X(36).
017400         10  WS-UF-FOLDER-NAME   PIC X(80).
017500*
017600     05  WS-CURRENT-USER-EMAIL   PIC X(60).
017700     05  WS-VALID-SW             PIC X(01).
017800         88  WS-FIELD-IS-VALID       VALUE "Y".
017900         88  WS-FIELD-IS-INVALID     VALUE "N".
018000     05  WS-DUP-FOUND-SW         PIC X(01).
018100         88  WS-DUP-WAS-FOUND        VALUE "Y".
018200         88  WS-DUP-NOT-FOUND        VALUE "N".
018250     05  FILLER                  PIC X(01).
018300*--------------------------------------------------------------------*
018400* Satzlayouts, Arbeitstabelle GLOBAL-FOLDERS, LINK-RECs (COPY)
018500*--------------------------------------------------------------------*
018600     COPY    CFCGLB0C.
018700     COPY    CFCLNK0C.
018800     COPY    CFCVLK0C.
018900*
019000 PROCEDURE DIVISION.
019100*
019200******************************************************************
019300* Steuerungs-Section
019400******************************************************************
019500 A100-STEUERUNG SECTION.
019600 A100-00.
019700**  ---> wenn SWITCH-15 gesetzt ist, nur Version zeigen und enden
019800     IF  SHOW-VERSION
019900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020000         STOP RUN
020100     END-IF
020200*
020300**  ---> Vorlauf: Dateien oeffnen, Bestand laden
020400     PERFORM B000-VORLAUF
020500*
020600**  ---> Verarbeitung: je User abgleichen
020700     IF  PRG-ABBRUCH
020800         CONTINUE
020900     ELSE
021000         PERFORM B100-VERARBEITUNG
021100     END-IF
021200*
021300**  ---> Nachlauf: Summensatz schreiben, Dateien schliessen
021400     PERFORM B090-ENDE
021500     STOP RUN
021600     .
021700 A100-99.
021800     EXIT.
021900*
022000******************************************************************
022100* Vorlauf
022200******************************************************************
022300 B000-VORLAUF SECTION.
022400 B000-00.
022500     PERFORM C000-INIT
022600*
022700     OPEN INPUT  USERS-IN
022800     IF  FILE-NOK
022900         DISPLAY "CFCDRV0O: USERS-IN OPEN FEHLER " FILE-STATUS
023000         SET PRG-ABBRUCH TO TRUE
023100         PERFORM Z999-ERRLOG
023200         EXIT SECTION
023300     END-IF
023400*
023500     OPEN INPUT  GLOBAL-FOLDERS-IN
023600     IF  FILE-NOK
023700         DISPLAY "CFCDRV0O: GLOBAL-FOLDERS-IN OPEN FEHLER "
023800                 FILE-STATUS
023900         SET PRG-ABBRUCH TO TRUE
024000         PERFORM Z999-ERRLOG
024100         EXIT SECTION
024200     END-IF
024300*
024400     OPEN INPUT  USER-FOLDERS-IN
024500     IF  FILE-NOK
024600         DISPLAY "CFCDRV0O: USER-FOLDERS-IN OPEN FEHLER "
024700                 FILE-STATUS
024800         SET PRG-ABBRUCH TO TRUE
024900         PERFORM Z999-ERRLOG
025000         EXIT SECTION
025100     END-IF
025200*
025300     OPEN OUTPUT INCONSISTENCIES-OUT
025400     IF  FILE-NOK
025500         DISPLAY "CFCDRV0O: INCONSISTENCIES-OUT OPEN FEHLER "
025600                 FILE-STATUS
025700         SET PRG-ABBRUCH TO TRUE
025800         PERFORM Z999-ERRLOG
025900         EXIT SECTION
026000     END-IF
026100*
026200     OPEN OUTPUT SUMMARY-OUT
026300     IF  FILE-NOK
026400         DISPLAY "CFCDRV0O: SUMMARY-OUT OPEN FEHLER " FILE-STATUS
026500         SET PRG-ABBRUCH TO TRUE
026600         PERFORM Z999-ERRLOG
026700         EXIT SECTION
026800     END-IF
026900*
027000**  ---> globalen Folder-Bestand komplett einlesen
027100     PERFORM S110-LOAD-GLOBAL-FOLDERS
027200*
027300**  ---> ersten Satz USER-FOLDERS-IN vorlesen (Read-Ahead)
027400     PERFORM S210-READ-AHEAD-USER-FOLDER
027500     .
027600 B000-99.
027700     EXIT.
027800*
027900******************************************************************
028000* Ende
028100******************************************************************
028200 B090-ENDE SECTION.
028300 B090-00.
028400     IF  NOT PRG-ABBRUCH
028500         PERFORM S920-WRITE-SUMMARY
028600     END-IF
028700*
028800     IF  USERS-IN IS OPEN
028900         CLOSE USERS-IN
029000     END-IF
029100     IF  GLOBAL-FOLDERS-IN IS OPEN
029200         CLOSE GLOBAL-FOLDERS-IN
029300     END-IF
029400     IF  USER-FOLDERS-IN IS OPEN
029500         CLOSE USER-FOLDERS-IN
029600     END-IF
029700     IF  INCONSISTENCIES-OUT IS OPEN
029800         CLOSE INCONSISTENCIES-OUT
029900     END-IF
030000     IF  SUMMARY-OUT IS OPEN
030100         CLOSE SUMMARY-OUT
030200     END-IF
030300*
030400     IF  PRG-ABBRUCH
030500         DISPLAY ">>> CFCDRV0O ABBRUCH !!! <<<"
030600     ELSE
030700         MOVE C9-USERS-PROCESSED TO D-NUM9
030800         DISPLAY "CFCDRV0O: USER VERARBEITET: " D-NUM9
030900         MOVE C9-TOTAL-COUNT    TO D-NUM9
031000         DISPLAY "CFCDRV0O: INKONSISTENZEN GESAMT: " D-NUM9
031100         MOVE C4-REJECTS       TO D-NUM4
031200         DISPLAY "CFCDRV0O: VERWORFENE EINGABESAETZE: " D-NUM4
031210         MOVE WS-VAL-CALLS     TO D-NUM4
031220         DISPLAY "CFCDRV0O: CFCVAL0M AUFRUFE: " D-NUM4
031300     END-IF
031400     .
031500 B090-99.
031600     EXIT.
031700*
031800******************************************************************
031900* Verarbeitung: Hauptschleife ueber USERS-IN
032000******************************************************************
032100 B100-VERARBEITUNG SECTION.
032200 B100-00.
032300     PERFORM S120-READ-USER
032310     PERFORM B101-PROCESS-ONE-USER THRU B101-PROCESS-ONE-USER-EXIT
032320             UNTIL USERS-AT-EOF OR PRG-ABBRUCH
032330     .
032340 B100-99.
032350     EXIT.
032360*
032370******************************************************************
032380* B101 - einen USERS-IN Satz abgleichen (Schleifenkoerper zu
032390*        B100, PERFORM...THRU...UNTIL, kein inline PERFORM-
032400*        END-PERFORM).  S200 wird JE USER immer durchlaufen -
032410*        auch wenn der Satz verworfen wird - damit der Lesepuffer
032420*        von USER-FOLDERS-IN weitergeschoben wird; sonst bleibt
032430*        WS-UF-USER-EMAIL auf der verworfenen Email stehen und
032440*        alle Folgeuser finden 0 Folders (Kundenreklamation
032450*        CFC-031, s. Aenderung D.00.00).
032460******************************************************************
032470 B101-PROCESS-ONE-USER SECTION.
032480 B101-00.
032490     PERFORM S200-LOAD-USER-FOLDERS-FOR-USER
032500     IF  WS-VALID-SW = "Y"
032600         PERFORM S130-SLICE-GLOBAL-FOR-USER
032800         MOVE "MA"               TO LINK-CMD
032900         MOVE ZERO                TO LINK-RC
033000         MOVE WS-CURRENT-USER-EMAIL
033100                                  TO LINK-USER-EMAIL
033200         CALL "CFCMAT0M"         USING LINK-REC
033300         IF  LINK-RC NOT = ZERO
033400             DISPLAY "CFCDRV0O: CFCMAT0M RC=" LINK-RC
033500                     " USER=" WS-CURRENT-USER-EMAIL
033600             SET PRG-ABBRUCH TO TRUE
033700             PERFORM Z999-ERRLOG
033800         ELSE
033900             PERFORM S910-WRITE-INCONSISTENCIES
034000             PERFORM S930-ACCUMULATE-TOTALS
034100             ADD 1 TO C9-USERS-PROCESSED
034200         END-IF
034300     ELSE
034400         ADD 1 TO C4-REJECTS
034500         DISPLAY "CFCDRV0O: USERS-IN Satz verworfen " WS-CURRENT-USER-EMAIL
034600     END-IF
034700     IF  NOT PRG-ABBRUCH
034800         PERFORM S120-READ-USER
034900     END-IF
035000     .
035100 B101-PROCESS-ONE-USER-EXIT.
035200     EXIT.
035500*
035600******************************************************************
035700* Initialisierung von Feldern und Strukturen
035800******************************************************************
035900 C000-INIT SECTION.
036000 C000-00.
036100     INITIALIZE SCHALTER
036200     MOVE ZERO TO C9-TOTAL-COUNT
036300                  C9-NAME-MISMATCH
036400                  C9-MISSING-GLOBAL
036500                  C9-MISSING-USER
036600                  C9-USERS-PROCESSED
036700                  C4-REJECTS
036800     MOVE ZERO TO GT-ENTRY-COUNT
036900     .
037000 C000-99.
037100     EXIT.
037200*
037300******************************************************************
037400* S110 - kompletten GLOBAL-FOLDERS-IN Bestand laden
037500******************************************************************
037600 S110-LOAD-GLOBAL-FOLDERS SECTION.
037700 S110-00.
037800     MOVE "N" TO USERS-EOF-SW
037900     READ GLOBAL-FOLDERS-IN INTO FD-GLOBAL-FOLDER-REC
038000     PERFORM S111-LOAD-ONE-GLOBAL THRU S111-LOAD-ONE-GLOBAL-EXIT
038010             UNTIL FILE-EOF
038020     .
038030 S110-99.
038040     EXIT.
038050*
038060******************************************************************
038070* S111 - einen Satz GLOBAL-FOLDERS-IN pruefen/einbauen, naechsten
038080*        Satz nachlesen (Schleifenkoerper zu S110, aufgerufen mit
038090*        PERFORM...THRU...UNTIL, kein inline PERFORM-END-PERFORM)
038100******************************************************************
038110 S111-LOAD-ONE-GLOBAL SECTION.
038120 S111-00.
038130     MOVE "EM" TO LINK-VAL-CMD
038200     MOVE GF-USER-EMAIL OF FD-GLOBAL-FOLDER-REC
038300                       TO LINK-VAL-INPUT
038400     CALL "CFCVAL0M" USING LINK-VAL-REC
038410     ADD 1 TO WS-VAL-CALLS
038500     MOVE LINK-VAL-RESULT-SW TO WS-VALID-SW
038600     IF  WS-FIELD-IS-VALID
038700         MOVE "ID" TO LINK-VAL-CMD
038800         MOVE GF-FOLDER-ID OF FD-GLOBAL-FOLDER-REC
038900                           TO LINK-VAL-INPUT
039000         CALL "CFCVAL0M" USING LINK-VAL-REC
039010         ADD 1 TO WS-VAL-CALLS
039100         MOVE LINK-VAL-RESULT-SW TO WS-VALID-SW
039200     END-IF
039300     IF  WS-FIELD-IS-VALID
039400         MOVE "FN" TO LINK-VAL-CMD
039500         MOVE GF-FOLDER-NAME OF FD-GLOBAL-FOLDER-REC
039600                             TO LINK-VAL-INPUT
039700         CALL "CFCVAL0M" USING LINK-VAL-REC
039710         ADD 1 TO WS-VAL-CALLS
039800         MOVE LINK-VAL-RESULT-SW TO WS-VALID-SW
039900     END-IF
040000*
040100     IF  WS-FIELD-IS-VALID
040200         PERFORM S115-ADD-GLOBAL-ENTRY
040300     ELSE
040400         ADD 1 TO C4-REJECTS
040500         DISPLAY "CFCDRV0O: GLOBAL-FOLDERS-IN Satz verworfen "
040600                 GF-FOLDER-ID OF FD-GLOBAL-FOLDER-REC
040700     END-IF
040800*
040900     READ GLOBAL-FOLDERS-IN INTO FD-GLOBAL-FOLDER-REC
040950     .
040980 S111-LOAD-ONE-GLOBAL-EXIT.
040990     EXIT.
041100*
041200******************************************************************
041300* S115 - einen Eintrag in CFC-GLOBAL-TABLE einfuegen, sofern
041400*        (User,Folder-Id) noch nicht vorhanden ist (Regel 8:
041500*        erster Treffer gewinnt, spaetere Dubletten ignorieren)
041600******************************************************************
041700 S115-ADD-GLOBAL-ENTRY SECTION.
041800 S115-00.
041900     MOVE "N" TO WS-DUP-FOUND-SW
042000     PERFORM S116-DUP-SCAN THRU S116-DUP-SCAN-EXIT
042010             VARYING GT-IDX FROM 1 BY 1
042020             UNTIL GT-IDX > GT-ENTRY-COUNT
042030                OR WS-DUP-WAS-FOUND
042300*
042400     IF  WS-DUP-NOT-FOUND AND GT-ENTRY-COUNT < GT-MAX-ENTRIES
042500         ADD 1 TO GT-ENTRY-COUNT
042600         MOVE GF-USER-EMAIL  OF FD-GLOBAL-FOLDER-REC
042700                             TO GT-USER-EMAIL  (GT-ENTRY-COUNT)
042800         MOVE GF-FOLDER-ID   OF FD-GLOBAL-FOLDER-REC
042900                             TO GT-FOLDER-ID   (GT-ENTRY-COUNT)
043000         MOVE GF-FOLDER-NAME OF FD-GLOBAL-FOLDER-REC
043100                             TO GT-FOLDER-NAME (GT-ENTRY-COUNT)
043200         MOVE "N"            TO GT-CHECKED-SW  (GT-ENTRY-COUNT)
043300     END-IF
043400     .
043500 S115-99.
043600     EXIT.
043700*
043800******************************************************************
043900* S116 - ein Tabellenelement auf Dublette pruefen (Schleifenkoerper
044000*         zu S115, PERFORM...THRU...VARYING)
044100******************************************************************
044200 S116-DUP-SCAN SECTION.
044300 S116-00.
044400     IF  GT-USER-EMAIL (GT-IDX) = GF-USER-EMAIL
044500                                  OF FD-GLOBAL-FOLDER-REC
044600     AND GT-FOLDER-ID (GT-IDX)  = GF-FOLDER-ID
044700                                  OF FD-GLOBAL-FOLDER-REC
044800         MOVE "Y" TO WS-DUP-FOUND-SW
044900     END-IF
045000     .
045100 S116-DUP-SCAN-EXIT.
045200     EXIT.
045210*
045220******************************************************************
045230* S120 - naechsten Satz USERS-IN lesen und validieren
045240******************************************************************
045250 S120-READ-USER SECTION.
045260 S120-00.
045300     READ USERS-IN
045400     IF  FILE-EOF
045500         SET USERS-AT-EOF TO TRUE
045600         EXIT SECTION
045700     END-IF
045800*
045900     MOVE "EM"           TO LINK-VAL-CMD
046000     MOVE CFC-EM-ADDRESS TO LINK-VAL-INPUT
046100     CALL "CFCVAL0M" USING LINK-VAL-REC
046150     ADD 1 TO WS-VAL-CALLS
046200     MOVE LINK-VAL-RESULT-SW  TO WS-VALID-SW
046300     MOVE CFC-EM-ADDRESS      TO WS-CURRENT-USER-EMAIL
046400     .
046500 S120-99.
046600     EXIT.
046700*
046800******************************************************************
046900* S130 - Scheibe der globalen Folders des aktuellen Users
047000*        aufbauen (Regel 4: Schluessel = User + Folder-Id)
047100******************************************************************
047200 S130-SLICE-GLOBAL-FOR-USER SECTION.
047300 S130-00.
047400     MOVE ZERO TO LINK-GLOBAL-COUNT
047500     PERFORM S131-SLICE-ONE-ENTRY THRU S131-SLICE-ONE-ENTRY-EXIT
047510             VARYING GT-SLICE-IDX FROM 1 BY 1
047520             UNTIL GT-SLICE-IDX > GT-ENTRY-COUNT
047530     .
047540 S130-99.
047550     EXIT.
047560*
047570******************************************************************
047580* S131 - ein Tabellenelement in die Scheibe des aktuellen Users
047590*        uebernehmen, falls es zu ihm gehoert (Schleifenkoerper zu
047600*        S130, PERFORM...THRU...VARYING)
047610******************************************************************
047620 S131-SLICE-ONE-ENTRY SECTION.
047630 S131-00.
047640     IF  GT-USER-EMAIL (GT-SLICE-IDX) = WS-CURRENT-USER-EMAIL
047650     AND LINK-GLOBAL-COUNT < 500
047700         ADD 1 TO LINK-GLOBAL-COUNT
047900         MOVE GT-FOLDER-ID   (GT-SLICE-IDX)
048000              TO LINK-GF-FOLDER-ID   (LINK-GLOBAL-COUNT)
048100         MOVE GT-FOLDER-NAME (GT-SLICE-IDX)
048200              TO LINK-GF-FOLDER-NAME (LINK-GLOBAL-COUNT)
048300         MOVE "N"
048400              TO LINK-GF-CHECKED-SW  (LINK-GLOBAL-COUNT)
048450     ELSE
048460         IF  GT-USER-EMAIL (GT-SLICE-IDX) = WS-CURRENT-USER-EMAIL
048470             ADD 1 TO C4-REJECTS
048480             DISPLAY "CFCDRV0O: LINK-GLOBAL-TABLE voll (500) - "
048490                     "Folder verworfen fuer "
048495                     WS-CURRENT-USER-EMAIL
048500         END-IF
048600     END-IF
048610     .
048650 S131-SLICE-ONE-ENTRY-EXIT.
048660     EXIT.
049000*
049100******************************************************************
049200* S200 - Scheibe der user-eigenen Folders des aktuellen Users
049300*        aus dem gepufferten USER-FOLDERS-IN Bestand entnehmen
049400*        (Saetze je User liegen zusammenhaengend vor)
049500******************************************************************
049600 S200-LOAD-USER-FOLDERS-FOR-USER SECTION.
049700 S200-00.
049800     MOVE ZERO TO LINK-USER-FOLDER-COUNT
049900     PERFORM S201-LOAD-ONE-USER-FOLDER
049910             THRU S201-LOAD-ONE-USER-FOLDER-EXIT
050000             UNTIL UFOLD-AT-EOF
050010                OR WS-UF-USER-EMAIL NOT = WS-CURRENT-USER-EMAIL
050020     .
050030 S200-99.
050040     EXIT.
050050*
050060******************************************************************
050070* S201 - einen gepufferten Satz USER-FOLDERS-IN fuer den
050080*        aktuellen User pruefen/uebernehmen, naechsten Satz
050090*        nachlesen (Schleifenkoerper zu S200, PERFORM...THRU...
050100*        UNTIL, kein inline PERFORM-END-PERFORM)
050110******************************************************************
050120 S201-LOAD-ONE-USER-FOLDER SECTION.
050130 S201-00.
050190     MOVE "ID"               TO LINK-VAL-CMD
050200     MOVE WS-UF-FOLDER-ID    TO LINK-VAL-INPUT
050300     CALL "CFCVAL0M" USING LINK-VAL-REC
050310     ADD 1 TO WS-VAL-CALLS
050400     MOVE LINK-VAL-RESULT-SW TO WS-VALID-SW
050500     IF  WS-FIELD-IS-VALID
050600         MOVE "FN"               TO LINK-VAL-CMD
050700         MOVE WS-UF-FOLDER-NAME  TO LINK-VAL-INPUT
050800         CALL "CFCVAL0M" USING LINK-VAL-REC
050810         ADD 1 TO WS-VAL-CALLS
050900         MOVE LINK-VAL-RESULT-SW TO WS-VALID-SW
051000     END-IF
051100*
051200     IF  WS-FIELD-IS-VALID
051300     AND LINK-USER-FOLDER-COUNT < 500
051400         ADD 1 TO LINK-USER-FOLDER-COUNT
051500         MOVE WS-UF-FOLDER-ID
051600              TO LINK-UF-FOLDER-ID   (LINK-USER-FOLDER-COUNT)
051700         MOVE WS-UF-FOLDER-NAME
051800              TO LINK-UF-FOLDER-NAME (LINK-USER-FOLDER-COUNT)
051900     ELSE
052000         ADD 1 TO C4-REJECTS
052100         DISPLAY "CFCDRV0O: USER-FOLDERS-IN Satz verworfen "
052200                 WS-UF-FOLDER-ID
052300     END-IF
052400*
052500     PERFORM S210-READ-AHEAD-USER-FOLDER
052600     .
052650 S201-LOAD-ONE-USER-FOLDER-EXIT.
052660     EXIT.
053000*
053100******************************************************************
053200* S210 - naechsten Satz USER-FOLDERS-IN vorlesen (Read-Ahead)
053300******************************************************************
053400 S210-READ-AHEAD-USER-FOLDER SECTION.
053500 S210-00.
053600     READ USER-FOLDERS-IN
053700     IF  FILE-EOF
053800         SET UFOLD-AT-EOF TO TRUE
053900         EXIT SECTION
054000     END-IF
054100     MOVE UF-USER-EMAIL  TO WS-UF-USER-EMAIL
054200     MOVE UF-FOLDER-ID   TO WS-UF-FOLDER-ID
054300     MOVE UF-FOLDER-NAME TO WS-UF-FOLDER-NAME
054400     .
054500 S210-99.
054600     EXIT.
054700*
054800******************************************************************
054900* S910 - Inkonsistenzen dieses Users nach INCONSISTENCIES-OUT
055000*        schreiben, in Feststellungsreihenfolge (Schritt 5)
055100******************************************************************
055200 S910-WRITE-INCONSISTENCIES SECTION.
055300 S910-00.
055400     PERFORM S911-WRITE-ONE-INCONSISTENCY
055410             THRU S911-WRITE-ONE-INCONSISTENCY-EXIT
055420             VARYING LINK-INC-IDX FROM 1 BY 1
055430             UNTIL LINK-INC-IDX > LINK-INC-COUNT
055440     .
055450 S910-99.
055460     EXIT.
055470*
055480******************************************************************
055482* S911 - einen Inkonsistenzsatz schreiben (Schleifenkoerper zu
055484*        S910, PERFORM...THRU...VARYING)
055486******************************************************************
055490 S911-WRITE-ONE-INCONSISTENCY SECTION.
055492 S911-00.
055600     MOVE SPACES               TO FD-INCONSISTENCY-REC
055700     MOVE LINK-INC-TYPE        (LINK-INC-IDX)
055800                               TO INC-TYPE
055900     MOVE LINK-INC-FOLDER-ID   (LINK-INC-IDX)
056000                               TO INC-FOLDER-ID
056100     MOVE WS-CURRENT-USER-EMAIL
056200                               TO INC-USER-EMAIL
056300     MOVE LINK-INC-GLOBAL-NAME (LINK-INC-IDX)
056400                               TO INC-GLOBAL-FOLDER-NAME
056500     MOVE LINK-INC-USER-NAME   (LINK-INC-IDX)
056600                               TO INC-USER-FOLDER-NAME
056700     MOVE CFC-INCONSISTENCY-REC TO FD-INCONSISTENCY-REC
056800     WRITE FD-INCONSISTENCY-REC
056900     .
056950 S911-WRITE-ONE-INCONSISTENCY-EXIT.
056960     EXIT.
057300*
057400******************************************************************
057500* S920 - einzigen SUMMARY-OUT Satz mit Laufsumme schreiben
057600*        (Schritt 6, Regel 11)
057700******************************************************************
057800 S920-WRITE-SUMMARY SECTION.
057900 S920-00.
058000     MOVE SPACES              TO FD-SUMMARY-REC
058100     MOVE C9-TOTAL-COUNT      TO SUM-TOTAL-COUNT
058200     MOVE C9-NAME-MISMATCH    TO SUM-NAME-MISMATCH-COUNT
058300     MOVE C9-MISSING-GLOBAL   TO SUM-MISSING-IN-GLOBAL-COUNT
058400     MOVE C9-MISSING-USER     TO SUM-MISSING-IN-USER-COUNT
058500     MOVE CFC-SUMMARY-REC     TO FD-SUMMARY-REC
058600     WRITE FD-SUMMARY-REC
058700     .
058800 S920-99.
058900     EXIT.
059000*
059100******************************************************************
059200* S930 - Userzaehler aus CFCMAT0M in die Laufsumme aufaddieren
059300*        (Schritt 4, Regel 11)
059400******************************************************************
059500 S930-ACCUMULATE-TOTALS SECTION.
059600 S930-00.
059700     ADD LINK-COUNT-NAME-MISMATCH  TO C9-NAME-MISMATCH
059800     ADD LINK-COUNT-MISSING-GLOBAL TO C9-MISSING-GLOBAL
059900     ADD LINK-COUNT-MISSING-USER   TO C9-MISSING-USER
060000     ADD LINK-COUNT-NAME-MISMATCH  TO C9-TOTAL-COUNT
060100     ADD LINK-COUNT-MISSING-GLOBAL TO C9-TOTAL-COUNT
060200     ADD LINK-COUNT-MISSING-USER   TO C9-TOTAL-COUNT
060300     .
060400 S930-99.
060500     EXIT.
060600*
060700******************************************************************
060800* Fehlerprotokollierung (Filestatus/Programmfehler)
060900******************************************************************
061000 Z999-ERRLOG SECTION.
061100 Z999-00.
061200     MOVE FILE-STATUS TO D-NUM4
061300     DISPLAY "CFCDRV0O ***FEHLER*** MODUL=" K-MODUL
061400             " FILE-STATUS=" FILE-STATUS
061500     .
061600 Z999-99.
061700     EXIT.
061800*
061900******************************************************************
062000* ENDE Source-Programm
062100******************************************************************
