000100******************************************************************
000200* CFCVLK0C  --  COPY-MODUL                                         *
000300* LINK-REC fuer  CALL "CFCVAL0M" USING LINK-VAL-REC  (Struktur-    *
000400* pruefung von Email / Folder-Id / Foldername, Regeln 1-3).        *
000500*------------------------------------------------------------------*
000600* Aenderungen:                                                    *
000700*------------------------------------------------------------------*
000800* Vers. | Datum    | von | Kommentar                              *
000900*-------|----------|-----|----------------------------------------*
001000*A.00.00|1987-02-14| HRD | Neuerstellung - Auftrag CFC-001        *
001100*A.00.01|1998-11-03| KPS | Y2K - keine Datumsfelder betroffen,      *
001200*                        | nur dokumentiert                        *
001210*-------|----------|-----|----------------------------------------*
001220*A.00.02|2003-02-18| RHM | Keine Layoutaenderung - nur Pruefver-   *
001230*       |          |     | merk fuer die RZ-Revision der Schlei-   *
001240*       |          |     | fenkonventionen in CFCVAL0M (CFC-038)   *
001300*-------|----------|-----|----------------------------------------*
001400******************************************************************CV
001500     01  LINK-VAL-REC.
001600         05  LINK-VAL-HDR.
001700             10  LINK-VAL-CMD        PIC X(02).
001800                 88  LINK-VAL-IS-EMAIL        VALUE "EM".
001900                 88  LINK-VAL-IS-FOLDER-ID    VALUE "ID".
002000                 88  LINK-VAL-IS-FOLDER-NM    VALUE "FN".
002100             10  LINK-VAL-RC         PIC S9(04) COMP.
002200*               0    = OK
002300*               9999 = unbekanntes LINK-VAL-CMD
002400         05  LINK-VAL-INPUT          PIC X(80).
002500*           ---> Redefinition fuer die UUID-Formatpruefung         *
002600*                (8-4-4-4-12, Regel 2); bei EM/FN-Aufrufen          *
002700*                unbenutzt.                                        *
002800         05  LINK-VAL-INPUT-GROUPS REDEFINES LINK-VAL-INPUT.
002900             10  LINK-VAL-ID-GRP1    PIC X(08).
003000             10  LINK-VAL-ID-HY1     PIC X(01).
003100             10  LINK-VAL-ID-GRP2    PIC X(04).
003200             10  LINK-VAL-ID-HY2     PIC X(01).
003300             10  LINK-VAL-ID-GRP3    PIC X(04).
003400             10  LINK-VAL-ID-HY3     PIC X(01).
003500             10  LINK-VAL-ID-GRP4    PIC X(04).
003600             10  LINK-VAL-ID-HY4     PIC X(01).
003700             10  LINK-VAL-ID-GRP5    PIC X(12).
003800             10  FILLER              PIC X(44).
003900         05  LINK-VAL-RESULT-SW      PIC X(01).
004000             88  LINK-VAL-IS-VALID       VALUE "Y".
004100             88  LINK-VAL-IS-INVALID     VALUE "N".
004200         05  FILLER                  PIC X(13).
